000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER *         
000300* ALL RIGHTS RESERVED                                            *        
000400*****************************************************************         
000500  IDENTIFICATION DIVISION.                                                
000600  PROGRAM-ID.  TCOCALC.                                                   
000700  AUTHOR.  J SAYLES.                                                      
000800  INSTALLATION.  COBOL DEVELOPMENT CENTER.                                
000900  DATE-WRITTEN.  03/14/89.                                                
001000  DATE-COMPILED.                                                          
001100  SECURITY.  NON-CONFIDENTIAL.                                            
001200*****************************************************************         
001300* TCOCALC  -  TOTAL COST OF OWNERSHIP - PER SCENARIO CALCULATOR *         
001400*                                                                *        
001500*  PURE CALCULATION MODULE - NO FILE I/O.  CALLED ONCE PER      *         
001600*  SCENARIO BY TCOBATCH (SEE 100-PROCESS-SCENARIOS THERE).      *         
001700*  VALIDATES THE INCOMING SCENARIO FIELDS, THEN COMPUTES THE    *         
001800*  SIX PUBLISHED COST METRICS - SIMPLE TOTAL/ANNUAL/MONTHLY/    *         
001900*  DAILY COST AND THE NPV-ADJUSTED LIFETIME AND ANNUAL COST.    *         
002000*  ALL PUBLISHED FIGURES ARE ROUNDED HALF-UP TO 2 DECIMALS;     *         
002100*  INTERMEDIATE WORK FIELDS CARRY AT LEAST 8 DECIMAL PLACES.    *         
002200*                                                                *        
002300*  RETURN-CD:   0 = SCENARIO COSTED, STATUS-CODE SET TO "OK"    *         
002400*                4 = SCENARIO REJECTED, STATUS-CODE SET TO "ER" *         
002500*****************************************************************         
002600*                        CHANGE LOG                             *         
002700* DATE     BY   TICKET     DESCRIPTION                          *         
002800* -------- ---- ---------  ------------------------------------ *         
002900* 03/14/89 JS   INITIAL    FIRST RELEASE - SIMPLE + NPV COSTS   *         
003000* 09/22/89 JS   CR-0114    DEFAULT DISCOUNT RATE WHEN BLANK     *         
003100* 04/03/91 DS   CR-0286    COST-PER-DAY ADDED (365-DAY YEAR)    *         
003200* 11/18/92 DS   CR-0401    VALIDATION TIGHTENED - NEG AMOUNTS   *         
003300* 06/09/94 RJH  CR-0552    NPV LOOP RECODED, 8-DECIMAL WORK     *         
003400* 02/27/96 RJH  CR-0699    MONTHLY/DAILY NOW DIVIDE UNROUNDED   *         
003500*                          ANNUAL COST PER REVISED SPEC         *         
003600* 01/11/99 DMP  Y2K-0031   YEAR 2000 REVIEW - NO 2-DIGIT YEAR   *         
003700*                          FIELDS IN THIS MODULE.  NO CHANGE.   *         
003800* 08/14/00 DMP  CR-0803    RETURN-CD 4 DOCUMENTED FOR CALLERS   *         
003900* 05/02/03 KLW  CR-0977    ADDED WS-DEBUG-SW TRACE DISPLAYS     *         
004000* 10/29/05 KLW  CR-1120    REDEFINED RATE FIELD FOR BLANK TEST  *         
004100*****************************************************************         
004200  ENVIRONMENT DIVISION.                                                   
004300  CONFIGURATION SECTION.                                                  
004400  SOURCE-COMPUTER.  IBM-390.                                              
004500  OBJECT-COMPUTER.  IBM-390.                                              
004600  SPECIAL-NAMES.                                                          
004700      UPSI-0 ON WS-DEBUG-ON                                               
004800             OFF WS-DEBUG-OFF.                                            
004900*****************************************************************         
005000  DATA DIVISION.                                                          
005100  WORKING-STORAGE SECTION.                                                
005200*****************************************************************         
005300  01  WS-SWITCHES.                                                        
005400      05  ERROR-FOUND-SW              PIC X     VALUE "N".                
005500          88  ERROR-FOUND              VALUE "Y".                         
005600      05  WS-DEBUG-SW                 PIC X     VALUE "N".                
005700          88  WS-DEBUG-ON              VALUE "Y".                         
005800          88  WS-DEBUG-OFF             VALUE "N".                         
005900      05  FILLER                      PIC X(01).                          
006000*                                                                         
006100  01  WS-CALC-WORK.                                                       
006200      05  WS-DISCOUNT-RATE-DEC        PIC S9V9(8)   COMP-3                
006300                                       VALUE 0.                           
006400      05  WS-ONE-PLUS-RATE            PIC S9V9(8)   COMP-3                
006500                                       VALUE 0.                           
006600      05  WS-DISCOUNT-FACTOR-L        PIC S9(3)V9(8) COMP-3               
006700                                       VALUE 0.                           
006800      05  WS-TOTAL-OPERATIONAL        PIC S9(9)V99  COMP-3                
006900                                       VALUE 0.                           
007000      05  WS-ANNUAL-COST-UNR          PIC S9(11)V9(4) COMP-3              
007100                                       VALUE 0.                           
007200      05  WS-NPV-OPERATIONAL          PIC S9(11)V9(8) COMP-3              
007300                                       VALUE 0.                           
007400      05  WS-NPV-YEAR-TERM            PIC S9(11)V9(8) COMP-3              
007500                                       VALUE 0.                           
007600*            RAW SCALED-INTEGER VIEW OF ONE YEAR'S NPV TERM,              
007700*            KEPT FOR THE WS-DEBUG-SW TRACE DISPLAY.  KLW 05/03           
007800      05  WS-NPV-YEAR-TERM-X REDEFINES                                    
007900              WS-NPV-YEAR-TERM        PIC S9(19)     COMP-3.              
008000      05  WS-NPV-RESIDUAL             PIC S9(11)V9(8) COMP-3              
008100                                       VALUE 0.                           
008200      05  WS-NPV-TCO-UNR              PIC S9(11)V9(4) COMP-3              
008300                                       VALUE 0.                           
008400      05  WS-YEAR-SUB                 PIC S9(4)      COMP                 
008500                                       VALUE 0.                           
008600      05  FILLER                      PIC X(02).                          
008700*****************************************************************         
008800  LINKAGE SECTION.                                                        
008900  COPY TCOSCEN REPLACING ==:TAG:== BY ==LI==.                             
009000  COPY TCORSLT REPLACING ==:TAG:== BY ==LO==.                             
009100  01  LK-RETURN-CD                    PIC 9(4)  COMP.                     
009200*****************************************************************         
009300  PROCEDURE DIVISION USING LI-SCENARIO-REC, LO-RESULT-REC,                
009400              LK-RETURN-CD.                                               
009500*****************************************************************         
009600  000-MAIN.                                                               
009700      PERFORM 010-INITIALIZE THRU 010-EXIT.                               
009800      PERFORM 100-VALIDATE-SCENARIO THRU 100-EXIT.                        
009900      IF ERROR-FOUND                                                      
010000          GO TO 900-SET-ERROR-STATUS.                                     
010100      PERFORM 150-DEFAULT-DISCOUNT-RATE THRU 150-EXIT.                    
010200      PERFORM 200-COMPUTE-SIMPLE-COSTS THRU 200-EXIT.                     
010300      PERFORM 300-COMPUTE-NPV-COSTS THRU 300-EXIT.                        
010400      PERFORM 800-SET-OK-STATUS THRU 800-EXIT.                            
010500      MOVE ZERO TO LK-RETURN-CD.                                          
010600      GOBACK.                                                             
010700*                                                                         
010800  010-INITIALIZE.                                                         
010900      MOVE "N" TO ERROR-FOUND-SW.                                         
011000      MOVE ZERO TO WS-TOTAL-OPERATIONAL WS-ANNUAL-COST-UNR                
011100                   WS-NPV-OPERATIONAL WS-NPV-RESIDUAL                     
011200                   WS-NPV-TCO-UNR.                                        
011300  010-EXIT.                                                               
011400      EXIT.                                                               
011500*                                                                         
011600  100-VALIDATE-SCENARIO.                                                  
011700*        REJECT THE SCENARIO IF ANY OF THE FOUR SPEC RULES FAIL           
011800      IF LI-USEFUL-LIFE-YEARS NOT GREATER THAN ZERO                       
011900          MOVE "Y" TO ERROR-FOUND-SW                                      
012000          GO TO 100-EXIT.                                                 
012100      IF LI-ANNUAL-MAINTENANCE < ZERO                                     
012200          OR LI-ANNUAL-OPERATING-COST < ZERO                              
012300          MOVE "Y" TO ERROR-FOUND-SW                                      
012400          GO TO 100-EXIT.                                                 
012500*        LI-INITIAL-PRICE AND LI-RESIDUAL-VALUE ARE UNSIGNED              
012600*        PIC 9 FIELDS - THEY CANNOT CARRY A NEGATIVE VALUE, SO            
012700*        NO FURTHER TEST OF THOSE TWO IS REQUIRED HERE.                   
012800  100-EXIT.                                                               
012900      EXIT.                                                               
013000*                                                                         
013100  150-DEFAULT-DISCOUNT-RATE.                                              
013200*        BLANK / UNSUPPLIED RATE DEFAULTS TO .0300 - A GENUINE            
013300*        ZERO RATE MUST HAVE BEEN PUNCHED AS "0000".      JS 89           
013400      IF LI-DISCOUNT-RATE-X = SPACES OR LOW-VALUES                        
013500          MOVE .0300 TO LI-DISCOUNT-RATE                                  
013600      END-IF.                                                             
013700      MOVE LI-DISCOUNT-RATE TO WS-DISCOUNT-RATE-DEC.                      
013800  150-EXIT.                                                               
013900      EXIT.                                                               
014000*                                                                         
014100  200-COMPUTE-SIMPLE-COSTS.                                               
014200      COMPUTE WS-TOTAL-OPERATIONAL ROUNDED =                              
014300              (LI-ANNUAL-MAINTENANCE + LI-ANNUAL-OPERATING-COST)          
014400               * LI-USEFUL-LIFE-YEARS.                                    
014500      COMPUTE LO-TOTAL-COST ROUNDED =                                     
014600              LI-INITIAL-PRICE + WS-TOTAL-OPERATIONAL                     
014700              - LI-RESIDUAL-VALUE.                                        
014800      COMPUTE WS-ANNUAL-COST-UNR =                                        
014900              LO-TOTAL-COST / LI-USEFUL-LIFE-YEARS.                       
015000      COMPUTE LO-ANNUAL-COST ROUNDED = WS-ANNUAL-COST-UNR.                
015100      COMPUTE LO-MONTHLY-COST ROUNDED = WS-ANNUAL-COST-UNR / 12.          
015200      COMPUTE LO-COST-PER-DAY ROUNDED = WS-ANNUAL-COST-UNR / 365.         
015300  200-EXIT.                                                               
015400      EXIT.                                                               
015500*                                                                         
015600  300-COMPUTE-NPV-COSTS.                                                  
015700      COMPUTE WS-ONE-PLUS-RATE = 1 + WS-DISCOUNT-RATE-DEC.                
015800      MOVE ZERO TO WS-NPV-OPERATIONAL.                                    
015900      PERFORM 320-ACCUM-NPV-YEAR THRU 320-EXIT                            
016000          VARYING WS-YEAR-SUB FROM 1 BY 1                                 
016100          UNTIL WS-YEAR-SUB > LI-USEFUL-LIFE-YEARS.                       
016200      COMPUTE WS-DISCOUNT-FACTOR-L =                                      
016300              WS-ONE-PLUS-RATE ** LI-USEFUL-LIFE-YEARS.                   
016400      COMPUTE WS-NPV-RESIDUAL =                                           
016500              LI-RESIDUAL-VALUE / WS-DISCOUNT-FACTOR-L.                   
016600      COMPUTE WS-NPV-TCO-UNR =                                            
016700              LI-INITIAL-PRICE + WS-NPV-OPERATIONAL                       
016800              - WS-NPV-RESIDUAL.                                          
016900      COMPUTE LO-NPV-TCO ROUNDED = WS-NPV-TCO-UNR.                        
017000      COMPUTE LO-NPV-ANNUAL ROUNDED =                                     
017100              WS-NPV-TCO-UNR / LI-USEFUL-LIFE-YEARS.                      
017200  300-EXIT.                                                               
017300      EXIT.                                                               
017400*                                                                         
017500  320-ACCUM-NPV-YEAR.                                                     
017600      COMPUTE WS-DISCOUNT-FACTOR-L =                                      
017700              WS-ONE-PLUS-RATE ** WS-YEAR-SUB.                            
017800      COMPUTE WS-NPV-YEAR-TERM =                                          
017900              (LI-ANNUAL-MAINTENANCE + LI-ANNUAL-OPERATING-COST)          
018000               / WS-DISCOUNT-FACTOR-L.                                    
018100      IF WS-DEBUG-ON                                                      
018200          DISPLAY "TCOCALC YEAR " WS-YEAR-SUB " TERM "                    
018300                  WS-NPV-YEAR-TERM-X                                      
018400      END-IF.                                                             
018500      ADD WS-NPV-YEAR-TERM TO WS-NPV-OPERATIONAL.                         
018600  320-EXIT.                                                               
018700      EXIT.                                                               
018800*                                                                         
018900  800-SET-OK-STATUS.                                                      
019000      MOVE "OK" TO LO-STATUS-CODE.                                        
019100  800-EXIT.                                                               
019200      EXIT.                                                               
019300*                                                                         
019400  900-SET-ERROR-STATUS.                                                   
019500      MOVE "ER" TO LO-STATUS-CODE.                                        
019600      MOVE ZERO TO LO-TOTAL-COST LO-ANNUAL-COST LO-MONTHLY-COST           
019700                   LO-COST-PER-DAY LO-NPV-TCO LO-NPV-ANNUAL.              
019800      MOVE 4 TO LK-RETURN-CD.                                             
019900      GOBACK.                                                             
