000100*****************************************************************         
000200* TCORPT   - TCO-REPORT PRINT LINE LAYOUTS (132 PRINT POSNS)    *         
000300*            (COBOL DEVELOPMENT CENTER - APPLICATIONS)          *         
000400*                                                                *        
000500*  PAGE HEADER, COMPARISON HEADINGS/DETAIL, BREAK-EVEN LINE     *         
000600*  AND STATISTICS FOOTER FOR TCOBATCH.  SINGLE-LEVEL REPORT -   *         
000700*  NO CONTROL BREAKS.                                           *         
000800*****************************************************************         
000900  01  TCORPT-PAGE-HEADER.                                                 
001000      05  FILLER                 PIC X(55) VALUE SPACES.                  
001100      05  FILLER                 PIC X(22)                                
001200              VALUE "TCO COMPARISON REPORT".                              
001300      05  FILLER                 PIC X(55) VALUE SPACES.                  
001400  01  TCORPT-PAGE-HEADER2.                                                
001500      05  FILLER                 PIC X(01) VALUE SPACE.                   
001600      05  FILLER                 PIC X(11) VALUE "RUN DATE: ".            
001700      05  TCORPT-RUN-MM               PIC 99.                             
001800      05  FILLER                 PIC X(01) VALUE "/".                     
001900      05  TCORPT-RUN-DD               PIC 99.                             
002000      05  FILLER                 PIC X(01) VALUE "/".                     
002100      05  TCORPT-RUN-YY               PIC 99.                             
002200      05  FILLER                 PIC X(112) VALUE SPACES.                 
002300  01  TCORPT-COMPARE-HDR1.                                                
002400      05  FILLER                 PIC X(01) VALUE SPACE.                   
002500      05  FILLER                 PIC X(02) VALUE "RK".                    
002600      05  FILLER                 PIC X(02) VALUE SPACES.                  
002700      05  FILLER                 PIC X(20) VALUE "OPTION NAME".           
002800      05  FILLER                 PIC X(02) VALUE SPACES.                  
002900      05  FILLER                 PIC X(13) VALUE "INITIAL PRICE".         
003000      05  FILLER                 PIC X(02) VALUE SPACES.                  
003100      05  FILLER                 PIC X(02) VALUE "LI".                    
003200      05  FILLER                 PIC X(02) VALUE SPACES.                  
003300      05  FILLER                 PIC X(11) VALUE "MONTHLY CST".           
003400      05  FILLER                 PIC X(02) VALUE SPACES.                  
003500      05  FILLER                 PIC X(13) VALUE "ANNUAL COST".           
003600      05  FILLER                 PIC X(02) VALUE SPACES.                  
003700      05  FILLER                 PIC X(13) VALUE "TOTAL COST".            
003800      05  FILLER                 PIC X(02) VALUE SPACES.                  
003900      05  FILLER                 PIC X(13) VALUE "NPV TCO".               
004000      05  FILLER                 PIC X(02) VALUE SPACES.                  
004100      05  FILLER                 PIC X(05) VALUE "RECOV".                 
004200      05  FILLER                 PIC X(23) VALUE SPACES.                  
004300  01  TCORPT-COMPARE-HDR2.                                                
004400      05  FILLER                 PIC X(01) VALUE SPACE.                   
004500      05  FILLER                 PIC X(02) VALUE "--".                    
004600      05  FILLER                 PIC X(02) VALUE SPACES.                  
004700      05  FILLER                 PIC X(20)                                
004800              VALUE "--------------------".                               
004900      05  FILLER                 PIC X(02) VALUE SPACES.                  
005000      05  FILLER                 PIC X(13)                                
005100              VALUE "-------------".                                      
005200      05  FILLER                 PIC X(02) VALUE SPACES.                  
005300      05  FILLER                 PIC X(02) VALUE "--".                    
005400      05  FILLER                 PIC X(02) VALUE SPACES.                  
005500      05  FILLER                 PIC X(11)                                
005600              VALUE "-----------".                                        
005700      05  FILLER                 PIC X(02) VALUE SPACES.                  
005800      05  FILLER                 PIC X(13)                                
005900              VALUE "-------------".                                      
006000      05  FILLER                 PIC X(02) VALUE SPACES.                  
006100      05  FILLER                 PIC X(13)                                
006200              VALUE "-------------".                                      
006300      05  FILLER                 PIC X(02) VALUE SPACES.                  
006400      05  FILLER                 PIC X(13)                                
006500              VALUE "-------------".                                      
006600      05  FILLER                 PIC X(02) VALUE SPACES.                  
006700      05  FILLER                 PIC X(05) VALUE "-----".                 
006800      05  FILLER                 PIC X(23) VALUE SPACES.                  
006900  01  TCORPT-COMPARE-DETAIL.                                              
007000      05  FILLER                 PIC X(01) VALUE SPACE.                   
007100      05  TCORPT-DET-RANK             PIC Z9.                             
007200      05  FILLER                 PIC X(02) VALUE SPACES.                  
007300      05  TCORPT-DET-NAME             PIC X(20).                          
007400      05  FILLER                 PIC X(02) VALUE SPACES.                  
007500      05  TCORPT-DET-PRICE            PIC ZZZZZZZZZ9.99.                  
007600      05  FILLER                 PIC X(02) VALUE SPACES.                  
007700      05  TCORPT-DET-LIFE             PIC Z9.                             
007800      05  FILLER                 PIC X(02) VALUE SPACES.                  
007900      05  TCORPT-DET-MONTHLY          PIC -ZZZZZZ9.99.                    
008000      05  FILLER                 PIC X(02) VALUE SPACES.                  
008100      05  TCORPT-DET-ANNUAL           PIC -ZZZZZZZZ9.99.                  
008200      05  FILLER                 PIC X(02) VALUE SPACES.                  
008300      05  TCORPT-DET-TOTAL            PIC -ZZZZZZZZ9.99.                  
008400      05  FILLER                 PIC X(02) VALUE SPACES.                  
008500      05  TCORPT-DET-NPVTCO           PIC -ZZZZZZZZ9.99.                  
008600      05  FILLER                 PIC X(02) VALUE SPACES.                  
008700      05  TCORPT-DET-RECOVERY         PIC Z9.99.                          
008800      05  FILLER                 PIC X(23) VALUE SPACES.                  
008900  01  TCORPT-COMPARE-ERROR-LINE.                                          
009000      05  FILLER                 PIC X(01) VALUE SPACE.                   
009100      05  FILLER                 PIC X(50)                                
009200              VALUE "*** NO VALID SCENARIOS TO COMPARE ***".              
009300      05  FILLER                 PIC X(81) VALUE SPACES.                  
009400  01  TCORPT-BREAKEVEN-LINE.                                              
009500      05  FILLER                 PIC X(01) VALUE SPACE.                   
009600      05  TCORPT-BE-TEXT              PIC X(90) VALUE SPACES.             
009700      05  FILLER                 PIC X(41) VALUE SPACES.                  
009800  01  TCORPT-STATS-HDR.                                                   
009900      05  FILLER                 PIC X(01) VALUE SPACE.                   
010000      05  FILLER                 PIC X(30)                                
010100              VALUE "SCENARIO STATISTICS SUMMARY".                        
010200      05  FILLER                 PIC X(101) VALUE SPACES.                 
010300  01  TCORPT-STATS-COUNT-LINE.                                            
010400      05  FILLER                 PIC X(01) VALUE SPACE.                   
010500      05  TCORPT-STAT-LABEL           PIC X(24) VALUE SPACES.             
010600      05  FILLER                 PIC X(02) VALUE SPACES.                  
010700      05  TCORPT-STAT-COUNT           PIC ZZZ,ZZZ,ZZ9.                    
010800      05  FILLER                 PIC X(94) VALUE SPACES.                  
010900  01  TCORPT-STATS-MONEY-LINE.                                            
011000      05  FILLER                 PIC X(01) VALUE SPACE.                   
011100      05  TCORPT-STAT-LABEL2          PIC X(24) VALUE SPACES.             
011200      05  FILLER                 PIC X(02) VALUE SPACES.                  
011300      05  TCORPT-STAT-MONEY           PIC -ZZZZZZZ9.99.                   
011400      05  FILLER                 PIC X(93) VALUE SPACES.                  
