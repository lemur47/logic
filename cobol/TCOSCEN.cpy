000100*****************************************************************         
000200* TCOSCEN  - TCO SCENARIO MASTER INPUT RECORD                   *         
000300*            (COBOL DEVELOPMENT CENTER - APPLICATIONS)          *         
000400*                                                                *        
000500*  ONE RECORD PER ASSET-PURCHASE SCENARIO TO BE COSTED BY THE   *         
000600*  TCO NIGHTLY BATCH.  USED AS-IS FOR THE SCENARIO-INPUT FILE   *         
000700*  (TAG "SI") AND, REPLACED AGAIN, FOR THE FIELDS PASSED        *         
000800*  ACROSS THE LINKAGE TO TCOCALC (TAG "LI").                    *         
000900*                                                                *        
001000*  REPLACE :TAG: WITH THE CALLER'S PREFIX, E.G.                 *         
001100*       COPY TCOSCEN REPLACING ==:TAG:== BY ==SI==.             *         
001200*****************************************************************         
001300  01  :TAG:-SCENARIO-REC.                                                 
001400*        --- KEY / IDENTIFYING FIELDS -------------------------           
001500      05  :TAG:-SCENARIO-ID           PIC 9(06).                          
001600      05  :TAG:-SCENARIO-NAME         PIC X(20).                          
001700*        --- PURCHASE AND SALVAGE FIELDS ----------------------           
001800      05  :TAG:-INITIAL-PRICE         PIC 9(09)V99.                       
001900      05  :TAG:-USEFUL-LIFE-YEARS     PIC 9(02).                          
002000      05  :TAG:-RESIDUAL-VALUE        PIC 9(09)V99.                       
002100*        --- RECURRING ANNUAL COST FIELDS ---------------------           
002200      05  :TAG:-ANNUAL-MAINTENANCE    PIC 9(09)V99.                       
002300      05  :TAG:-ANNUAL-OPERATING-COST PIC 9(09)V99.                       
002400*        --- ECONOMIC FIELDS ---------------------------------            
002500      05  :TAG:-DISCOUNT-RATE         PIC V9999.                          
002600*        RATE VIEWED AS ALPHANUMERIC SO CALLERS CAN TEST FOR              
002700*        SPACES / LOW-VALUES BEFORE DEFAULTING TO .0300 -                 
002800*        (SEE TCOCALC PARA 150-DEFAULT-DISCOUNT-RATE)   RJH 03/89         
002900      05  :TAG:-DISCOUNT-RATE-X REDEFINES                                 
003000              :TAG:-DISCOUNT-RATE     PIC X(04).                          
003100*        --- PAD TO FIXED RECORD LENGTH (98 BYTES) ------------           
003200      05  FILLER                      PIC X(22).                          
