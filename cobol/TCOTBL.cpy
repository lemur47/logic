000100*****************************************************************         
000200* TCOTBL   - TCO OPTIONS COMPARISON TABLE (IN-MEMORY)           *         
000300*            (COBOL DEVELOPMENT CENTER - APPLICATIONS)          *         
000400*                                                                *        
000500*  HOLDS THE VALID (STATUS "OK") SCENARIOS FROM ONE INPUT PASS  *         
000600*  SO TCOBATCH CAN RANK THEM (TCO-COMPARE) AND PAIR THE FIRST   *         
000700*  TWO FOR TCO-BREAKEVEN.  BOUNDED AT 100 OPTIONS PER RUN.      *         
000800*****************************************************************         
000900  01  TCO-OPTIONS-TABLE.                                                  
001000      05  TCO-OPT-COUNT               PIC 9(03)   COMP-3 VALUE 0.         
001100      05  TCO-OPT-ENTRY OCCURS 100 TIMES                                  
001200                  INDEXED BY TCO-OPT-IDX.                                 
001300          10  TCO-OPT-SCENARIO-ID     PIC 9(06).                          
001400          10  TCO-OPT-SCENARIO-NAME   PIC X(20).                          
001500          10  TCO-OPT-INITIAL-PRICE   PIC 9(09)V99.                       
001600          10  TCO-OPT-LIFE-YEARS      PIC 9(02).                          
001700          10  TCO-OPT-ANNUAL-COST     PIC S9(11)V99.                      
001800          10  TCO-OPT-MONTHLY-COST    PIC S9(09)V99.                      
001900          10  TCO-OPT-TOTAL-COST      PIC S9(11)V99.                      
002000          10  TCO-OPT-NPV-TCO         PIC S9(11)V99.                      
002100          10  TCO-OPT-RECOVERY-YEARS  PIC S9(03)V99.                      
002200*            PRINT-EDIT VIEW OF RECOVERY YEARS FOR REPORT MOVES           
002300          10  TCO-OPT-RECOVERY-X REDEFINES                                
002400                  TCO-OPT-RECOVERY-YEARS  PIC X(05).                      
002500          10  TCO-OPT-RANK            PIC 9(03).                          
002600          10  FILLER                  PIC X(05).                          
002700      05  FILLER                      PIC X(05).                          
