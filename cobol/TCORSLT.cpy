000100*****************************************************************         
000200* TCORSLT  - TCO SCENARIO RESULT (ENRICHED) RECORD              *         
000300*            (COBOL DEVELOPMENT CENTER - APPLICATIONS)          *         
000400*                                                                *        
000500*  ONE RECORD WRITTEN PER INPUT SCENARIO BY TCOBATCH, CARRYING  *         
000600*  THE SIX COST METRICS COMPUTED BY TCOCALC PLUS A STATUS CODE  *         
000700*  OF "OK" (COSTED) OR "ER" (FAILED VALIDATION - ZERO METRICS). *         
000800*                                                                *        
000900*  REPLACE :TAG: WITH THE CALLER'S PREFIX, E.G.                 *         
001000*       COPY TCORSLT REPLACING ==:TAG:== BY ==SR==.             *         
001100*****************************************************************         
001200  01  :TAG:-RESULT-REC.                                                   
001300      05  :TAG:-KEY-NAME.                                                 
001400          10  :TAG:-SCENARIO-ID       PIC 9(06).                          
001500          10  :TAG:-SCENARIO-NAME     PIC X(20).                          
001600*        KEY + NAME AS ONE STRING FOR ERROR MESSAGES    RJH 03/89         
001700      05  :TAG:-KEY-NAME-ALT REDEFINES                                    
001800              :TAG:-KEY-NAME          PIC X(26).                          
001900      05  :TAG:-TOTAL-COST            PIC S9(11)V99.                      
002000      05  :TAG:-ANNUAL-COST           PIC S9(11)V99.                      
002100      05  :TAG:-MONTHLY-COST          PIC S9(09)V99.                      
002200      05  :TAG:-COST-PER-DAY          PIC S9(09)V99.                      
002300      05  :TAG:-NPV-TCO               PIC S9(11)V99.                      
002400      05  :TAG:-NPV-ANNUAL            PIC S9(11)V99.                      
002500      05  :TAG:-STATUS-CODE           PIC X(02).                          
002600          88  :TAG:-STATUS-OK         VALUE "OK".                         
002700          88  :TAG:-STATUS-ERROR      VALUE "ER".                         
002800*        --- PAD TO FIXED RECORD LENGTH (106 BYTES) -----------           
002900      05  FILLER                      PIC X(04).                          
