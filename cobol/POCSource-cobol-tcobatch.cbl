000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER *         
000300* ALL RIGHTS RESERVED                                            *        
000400*****************************************************************         
000500  IDENTIFICATION DIVISION.                                                
000600  PROGRAM-ID.  TCOBATCH.                                                  
000700  AUTHOR.  D STOUT.                                                       
000800  INSTALLATION.  COBOL DEVELOPMENT CENTER.                                
000900  DATE-WRITTEN.  03/21/89.                                                
001000  DATE-COMPILED.                                                          
001100  SECURITY.  NON-CONFIDENTIAL.                                            
001200*****************************************************************         
001300* TCOBATCH - TOTAL COST OF OWNERSHIP NIGHTLY SCENARIO BATCH     *         
001400*                                                                *        
001500*  READS THE SCENARIO-INPUT FILE (NO REQUIRED SEQUENCE), CALLS  *         
001600*  TCOCALC ONCE PER SCENARIO, WRITES THE ENRICHED SCENARIO-     *         
001700*  RESULT RECORD, THEN RANKS THE VALID SCENARIOS BY ANNUAL COST *         
001800*  (TCO-COMPARE), COMPUTES A BREAK-EVEN BETWEEN THE FIRST TWO   *         
001900*  VALID SCENARIOS ENCOUNTERED (TCO-BREAKEVEN), AND PRINTS A    *         
002000*  SINGLE-LEVEL COMPARISON REPORT WITH A STATISTICS FOOTER.     *         
002100*                                                                *        
002200*  NO CONTROL BREAKS - ONE PASS OF THE INPUT, ONE REPORT.       *         
002300*****************************************************************         
002400*                        CHANGE LOG                             *         
002500* DATE     BY   TICKET     DESCRIPTION                          *         
002600* -------- ---- ---------  ------------------------------------ *         
002700* 03/21/89 DS   INITIAL    FIRST RELEASE - COMPARE + STATS      *         
002800* 09/22/89 JS   CR-0114    MATCHES TCOCALC DEFAULT RATE CHANGE  *         
002900* 05/14/90 DS   CR-0233    BREAK-EVEN SECTION ADDED TO REPORT   *         
003000* 04/03/91 DS   CR-0286    STATS FOOTER SHOWS REJECTED COUNT    *         
003100* 11/18/92 DS   CR-0402    COMPARE TABLE BOUNDED AT 100 OPTIONS *         
003200* 03/02/93 RJH  CR-0447    EXCHANGE SORT REPLACED SHELL SORT -  *         
003300*                          SORT IS NOW STABLE ON EQUAL KEYS     *         
003400* 06/09/94 RJH  CR-0552    RECOVERY-YEARS ZEROED WHEN ANNUAL    *         
003500*                          COST NOT POSITIVE, PER REVIEW        *         
003600* 02/27/96 RJH  CR-0700    PAGE HEADER NOW SHOWS RUN DATE       *         
003700* 01/11/99 DMP  Y2K-0031   YEAR 2000 REVIEW - RUN DATE IS 2-    *         
003800*                          DIGIT DISPLAY ONLY, CENTURY IS NOT   *         
003900*                          STORED OR COMPARED.  NO CHANGE.      *         
004000* 08/14/00 DMP  CR-0804    NO-BREAK-EVEN MESSAGE WORDED PER     *         
004100*                          BUSINESS REQUEST                     *         
004200* 05/02/03 KLW  CR-0978    ADDED WS-DEBUG-SW TRACE OF SORT PASS *         
004300* 10/29/05 KLW  CR-1121    COMPARE TABLE FULL CONDITION LOGGED  *         
004400*                          RATHER THAN SILENTLY DROPPING ROWS   *         
004500*****************************************************************         
004600  ENVIRONMENT DIVISION.                                                   
004700  CONFIGURATION SECTION.                                                  
004800  SOURCE-COMPUTER.  IBM-390.                                              
004900  OBJECT-COMPUTER.  IBM-390.                                              
005000  SPECIAL-NAMES.                                                          
005100      C01 IS TOP-OF-FORM                                                  
005200      UPSI-0 ON WS-DEBUG-ON                                               
005300             OFF WS-DEBUG-OFF.                                            
005400  INPUT-OUTPUT SECTION.                                                   
005500  FILE-CONTROL.                                                           
005600      SELECT SCENARIO-INPUT-FILE  ASSIGN TO SCNIN                         
005700             ORGANIZATION IS SEQUENTIAL                                   
005800             FILE STATUS  IS WS-SCNIN-STATUS.                             
005900      SELECT SCENARIO-RESULT-FILE ASSIGN TO SCNOUT                        
006000             ORGANIZATION IS SEQUENTIAL                                   
006100             FILE STATUS  IS WS-SCNOUT-STATUS.                            
006200      SELECT TCO-REPORT-FILE      ASSIGN TO TCORPT                        
006300             ORGANIZATION IS SEQUENTIAL                                   
006400             FILE STATUS  IS WS-TCORPT-STATUS.                            
006500*****************************************************************         
006600  DATA DIVISION.                                                          
006700  FILE SECTION.                                                           
006800*                                                                         
006900  FD  SCENARIO-INPUT-FILE                                                 
007000      RECORDING MODE IS F.                                                
007100  COPY TCOSCEN REPLACING ==:TAG:== BY ==SI==.                             
007200*                                                                         
007300  FD  SCENARIO-RESULT-FILE                                                
007400      RECORDING MODE IS F.                                                
007500  COPY TCORSLT REPLACING ==:TAG:== BY ==SR==.                             
007600*                                                                         
007700  FD  TCO-REPORT-FILE                                                     
007800      RECORDING MODE IS F.                                                
007900  01  TCO-REPORT-RECORD              PIC X(132).                          
008000*****************************************************************         
008100  WORKING-STORAGE SECTION.                                                
008200*****************************************************************         
008300  77  WS-SORT-IDX1                   PIC S9(4)  COMP VALUE 0.             
008400  77  WS-RETURN-CD                   PIC 9(4)   COMP VALUE 0.             
008500*                                                                         
008600  01  WS-FILE-STATUSES.                                                   
008700      05  WS-SCNIN-STATUS             PIC X(02)  VALUE SPACES.            
008800      05  WS-SCNOUT-STATUS            PIC X(02)  VALUE SPACES.            
008900      05  WS-TCORPT-STATUS            PIC X(02)  VALUE SPACES.            
009000      05  FILLER                      PIC X(02).                          
009100*                                                                         
009200  01  WS-SWITCHES.                                                        
009300      05  WS-SCNIN-EOF-SW             PIC X      VALUE "N".               
009400          88  SCNIN-EOF                VALUE "Y".                         
009500      05  WS-SORT-SWAPPED-SW          PIC X      VALUE "N".               
009600          88  WS-SORT-SWAPPED          VALUE "Y".                         
009700      05  WS-DEBUG-SW                 PIC X      VALUE "N".               
009800          88  WS-DEBUG-ON              VALUE "Y".                         
009900          88  WS-DEBUG-OFF             VALUE "N".                         
010000      05  FILLER                      PIC X(01).                          
010100*                                                                         
010200  01  WS-CURRENT-DATE.                                                    
010300      05  WS-CUR-YY                   PIC 9(02).                          
010400      05  WS-CUR-MM                   PIC 9(02).                          
010500      05  WS-CUR-DD                   PIC 9(02).                          
010600      05  FILLER                      PIC X(02).                          
010700*                                                                         
010800  01  WS-STATS-WORK.                                                      
010900      05  WS-VALID-COUNT              PIC S9(9)   COMP-3                  
011000                                       VALUE 0.                           
011100      05  WS-REJECT-COUNT             PIC S9(9)   COMP-3                  
011200                                       VALUE 0.                           
011300      05  WS-MONTHLY-SUM              PIC S9(11)V99 COMP-3                
011400                                       VALUE 0.                           
011500      05  WS-MONTHLY-MIN              PIC S9(9)V99 COMP-3                 
011600                                       VALUE 0.                           
011700      05  WS-MONTHLY-MAX              PIC S9(9)V99 COMP-3                 
011800                                       VALUE 0.                           
011900      05  WS-AVG-MONTHLY              PIC S9(9)V99 COMP-3                 
012000                                       VALUE 0.                           
012100      05  FILLER                      PIC X(02).                          
012200*                                                                         
012300  01  WS-SWAP-ENTRY                   PIC X(102) VALUE SPACES.            
012400*                                                                         
012500  01  WS-BREAKEVEN-WORK.                                                  
012600      05  WS-BE-PAIR-COUNT            PIC S9(1)  COMP VALUE 0.            
012700      05  WS-BE-A-NAME                PIC X(20)  VALUE SPACES.            
012800      05  WS-BE-B-NAME                PIC X(20)  VALUE SPACES.            
012900      05  WS-BE-A-PRICE               PIC S9(11)V99 COMP-3                
013000                                       VALUE 0.                           
013100      05  WS-BE-B-PRICE               PIC S9(11)V99 COMP-3                
013200                                       VALUE 0.                           
013300      05  WS-BE-A-ANNUAL              PIC S9(11)V99 COMP-3                
013400                                       VALUE 0.                           
013500      05  WS-BE-B-ANNUAL              PIC S9(11)V99 COMP-3                
013600                                       VALUE 0.                           
013700      05  WS-BE-INITIAL-DIFF          PIC S9(11)V99 COMP-3                
013800                                       VALUE 0.                           
013900      05  WS-BE-ANNUAL-SAVINGS        PIC S9(11)V99 COMP-3                
014000                                       VALUE 0.                           
014100      05  WS-BE-YEARS                 PIC S9(5)V99 COMP-3                 
014200                                       VALUE 0.                           
014300*            SCALED-INTEGER TRACE VIEW FOR THE WS-DEBUG-SW                
014400*            DISPLAY IN 700-COMPUTE-BREAKEVEN.        KLW 05/03           
014500      05  WS-BE-YEARS-X REDEFINES                                         
014600              WS-BE-YEARS             PIC S9(7)    COMP-3.                
014700      05  WS-BE-YEARS-EDIT            PIC -ZZZZ9.99.                      
014800      05  FILLER                      PIC X(02).                          
014900*****************************************************************         
015000  COPY TCOTBL.                                                            
015100*****************************************************************         
015200  PROCEDURE DIVISION.                                                     
015300*****************************************************************         
015400  000-MAIN.                                                               
015500      PERFORM 050-OPEN-FILES THRU 050-EXIT.                               
015600      IF SCNIN-EOF                                                        
015700          GO TO 000-EXIT.                                                 
015800      PERFORM 060-PRINT-PAGE-HEADER THRU 060-EXIT.                        
015900      PERFORM 120-READ-SCENARIO-INPUT THRU 120-EXIT.                      
016000      PERFORM 100-PROCESS-SCENARIOS THRU 100-EXIT                         
016100          UNTIL SCNIN-EOF.                                                
016200      PERFORM 670-PRINT-COMPARE-HEADERS THRU 670-EXIT.                    
016300      IF TCO-OPT-COUNT = ZERO                                             
016400          PERFORM 690-PRINT-COMPARE-ERROR THRU 690-EXIT                   
016500      ELSE                                                                
016600          PERFORM 600-COMPUTE-RECOVERY-YEARS THRU 600-EXIT                
016700          PERFORM 650-SORT-COMPARE-TABLE THRU 650-EXIT                    
016800          PERFORM 660-ASSIGN-RANKS THRU 660-EXIT                          
016900          PERFORM 680-PRINT-COMPARE-DETAIL THRU 680-EXIT                  
017000      END-IF.                                                             
017100      PERFORM 700-COMPUTE-BREAKEVEN THRU 700-EXIT.                        
017200      PERFORM 800-COMPUTE-STATS THRU 800-EXIT.                            
017300      PERFORM 850-PRINT-STATS-FOOTER THRU 850-EXIT.                       
017400      PERFORM 790-CLOSE-FILES THRU 790-EXIT.                              
017500  000-EXIT.                                                               
017600      GOBACK.                                                             
017700*                                                                         
017800  050-OPEN-FILES.                                                         
017900      OPEN INPUT  SCENARIO-INPUT-FILE                                     
018000           OUTPUT SCENARIO-RESULT-FILE                                    
018100                  TCO-REPORT-FILE.                                        
018200      IF WS-SCNIN-STATUS NOT = "00"                                       
018300          DISPLAY "TCOBATCH - ERROR OPENING SCENARIO INPUT RC "           
018400                  WS-SCNIN-STATUS                                         
018500          MOVE 16 TO RETURN-CODE                                          
018600          MOVE "Y" TO WS-SCNIN-EOF-SW                                     
018700      END-IF.                                                             
018800      IF WS-SCNOUT-STATUS NOT = "00"                                      
018900          DISPLAY "TCOBATCH - ERROR OPENING SCENARIO RESULT RC "          
019000                  WS-SCNOUT-STATUS                                        
019100          MOVE 16 TO RETURN-CODE                                          
019200      END-IF.                                                             
019300      IF WS-TCORPT-STATUS NOT = "00"                                      
019400          DISPLAY "TCOBATCH - ERROR OPENING TCO-REPORT RC "               
019500                  WS-TCORPT-STATUS                                        
019600          MOVE 16 TO RETURN-CODE                                          
019700      END-IF.                                                             
019800  050-EXIT.                                                               
019900      EXIT.                                                               
020000*                                                                         
020100  060-PRINT-PAGE-HEADER.                                                  
020200      ACCEPT WS-CURRENT-DATE FROM DATE.                                   
020300      MOVE WS-CUR-MM TO TCORPT-RUN-MM.                                    
020400      MOVE WS-CUR-DD TO TCORPT-RUN-DD.                                    
020500      MOVE WS-CUR-YY TO TCORPT-RUN-YY.                                    
020600      WRITE TCO-REPORT-RECORD FROM TCORPT-PAGE-HEADER AFTER PAGE.         
020700      WRITE TCO-REPORT-RECORD FROM TCORPT-PAGE-HEADER2 AFTER 1.           
020800  060-EXIT.                                                               
020900      EXIT.                                                               
021000*                                                                         
021100  100-PROCESS-SCENARIOS.                                                  
021200      CALL "TCOCALC" USING SI-SCENARIO-REC, SR-RESULT-REC,                
021300              WS-RETURN-CD.                                               
021400      MOVE SI-SCENARIO-ID   TO SR-SCENARIO-ID.                            
021500      MOVE SI-SCENARIO-NAME TO SR-SCENARIO-NAME.                          
021600      WRITE SR-RESULT-REC.                                                
021700      IF WS-RETURN-CD = ZERO                                              
021800          PERFORM 500-ACCUM-STATS THRU 500-EXIT                           
021900          PERFORM 150-BUILD-COMPARE-ENTRY THRU 150-EXIT                   
022000      ELSE                                                                
022100          ADD 1 TO WS-REJECT-COUNT                                        
022200          DISPLAY "TCOBATCH - SCENARIO " SI-SCENARIO-ID                   
022300                  " FAILED VALIDATION, SKIPPED FROM COMPARISON"           
022400      END-IF.                                                             
022500      PERFORM 120-READ-SCENARIO-INPUT THRU 120-EXIT.                      
022600  100-EXIT.                                                               
022700      EXIT.                                                               
022800*                                                                         
022900  120-READ-SCENARIO-INPUT.                                                
023000      READ SCENARIO-INPUT-FILE                                            
023100          AT END                                                          
023200              MOVE "Y" TO WS-SCNIN-EOF-SW                                 
023300      END-READ.                                                           
023400  120-EXIT.                                                               
023500      EXIT.                                                               
023600*                                                                         
023700  150-BUILD-COMPARE-ENTRY.                                                
023800      IF TCO-OPT-COUNT NOT < 100                                          
023900          DISPLAY "TCOBATCH - COMPARE TABLE FULL, OPTION "                
024000                  SI-SCENARIO-ID " NOT RANKED"                            
024100          GO TO 150-EXIT.                                                 
024200      ADD 1 TO TCO-OPT-COUNT.                                             
024300      SET TCO-OPT-IDX TO TCO-OPT-COUNT.                                   
024400      MOVE SI-SCENARIO-ID           TO                                    
024500              TCO-OPT-SCENARIO-ID (TCO-OPT-IDX).                          
024600      MOVE SI-SCENARIO-NAME         TO                                    
024700              TCO-OPT-SCENARIO-NAME (TCO-OPT-IDX).                        
024800      MOVE SI-INITIAL-PRICE         TO                                    
024900              TCO-OPT-INITIAL-PRICE (TCO-OPT-IDX).                        
025000      MOVE SI-USEFUL-LIFE-YEARS     TO                                    
025100              TCO-OPT-LIFE-YEARS (TCO-OPT-IDX).                           
025200      MOVE SR-ANNUAL-COST           TO                                    
025300              TCO-OPT-ANNUAL-COST (TCO-OPT-IDX).                          
025400      MOVE SR-MONTHLY-COST          TO                                    
025500              TCO-OPT-MONTHLY-COST (TCO-OPT-IDX).                         
025600      MOVE SR-TOTAL-COST            TO                                    
025700              TCO-OPT-TOTAL-COST (TCO-OPT-IDX).                           
025800      MOVE SR-NPV-TCO               TO                                    
025900              TCO-OPT-NPV-TCO (TCO-OPT-IDX).                              
026000      MOVE ZERO TO TCO-OPT-RECOVERY-YEARS (TCO-OPT-IDX).                  
026100      MOVE ZERO TO TCO-OPT-RANK (TCO-OPT-IDX).                            
026200      IF WS-BE-PAIR-COUNT < 2                                             
026300          ADD 1 TO WS-BE-PAIR-COUNT                                       
026400          IF WS-BE-PAIR-COUNT = 1                                         
026500              MOVE SI-SCENARIO-NAME TO WS-BE-A-NAME                       
026600              MOVE SI-INITIAL-PRICE TO WS-BE-A-PRICE                      
026700              MOVE SR-ANNUAL-COST   TO WS-BE-A-ANNUAL                     
026800          ELSE                                                            
026900              MOVE SI-SCENARIO-NAME TO WS-BE-B-NAME                       
027000              MOVE SI-INITIAL-PRICE TO WS-BE-B-PRICE                      
027100              MOVE SR-ANNUAL-COST   TO WS-BE-B-ANNUAL                     
027200          END-IF                                                          
027300      END-IF.                                                             
027400  150-EXIT.                                                               
027500      EXIT.                                                               
027600*                                                                         
027700  500-ACCUM-STATS.                                                        
027800      ADD 1 TO WS-VALID-COUNT.                                            
027900      ADD SR-MONTHLY-COST TO WS-MONTHLY-SUM.                              
028000      IF WS-VALID-COUNT = 1                                               
028100          MOVE SR-MONTHLY-COST TO WS-MONTHLY-MIN                          
028200          MOVE SR-MONTHLY-COST TO WS-MONTHLY-MAX                          
028300      ELSE                                                                
028400          IF SR-MONTHLY-COST < WS-MONTHLY-MIN                             
028500              MOVE SR-MONTHLY-COST TO WS-MONTHLY-MIN                      
028600          END-IF                                                          
028700          IF SR-MONTHLY-COST > WS-MONTHLY-MAX                             
028800              MOVE SR-MONTHLY-COST TO WS-MONTHLY-MAX                      
028900          END-IF                                                          
029000      END-IF.                                                             
029100  500-EXIT.                                                               
029200      EXIT.                                                               
029300*                                                                         
029400  600-COMPUTE-RECOVERY-YEARS.                                             
029500      PERFORM 605-COMPUTE-ONE-RECOVERY THRU 605-EXIT                      
029600          VARYING TCO-OPT-IDX FROM 1 BY 1                                 
029700          UNTIL TCO-OPT-IDX > TCO-OPT-COUNT.                              
029800  600-EXIT.                                                               
029900      EXIT.                                                               
030000*                                                                         
030100  605-COMPUTE-ONE-RECOVERY.                                               
030200      IF TCO-OPT-ANNUAL-COST (TCO-OPT-IDX) NOT GREATER THAN ZERO          
030300          MOVE ZERO TO TCO-OPT-RECOVERY-YEARS (TCO-OPT-IDX)               
030400      ELSE                                                                
030500          COMPUTE TCO-OPT-RECOVERY-YEARS (TCO-OPT-IDX) ROUNDED =          
030600                  TCO-OPT-INITIAL-PRICE (TCO-OPT-IDX) /                   
030700                  TCO-OPT-ANNUAL-COST (TCO-OPT-IDX)                       
030800      END-IF.                                                             
030900  605-EXIT.                                                               
031000      EXIT.                                                               
031100*                                                                         
031200  650-SORT-COMPARE-TABLE.                                                 
031300*        ASCENDING EXCHANGE SORT ON ANNUAL COST.  ADJACENT-SWAP           
031400*        ONLY ON A STRICT "GREATER THAN" SO EQUAL KEYS NEVER              
031500*        TRADE PLACES - SORT IS STABLE.              RJH 03/93            
031600      MOVE "Y" TO WS-SORT-SWAPPED-SW.                                     
031700      PERFORM 655-SORT-ONE-PASS THRU 655-EXIT                             
031800          UNTIL NOT WS-SORT-SWAPPED.                                      
031900  650-EXIT.                                                               
032000      EXIT.                                                               
032100*                                                                         
032200  655-SORT-ONE-PASS.                                                      
032300      MOVE "N" TO WS-SORT-SWAPPED-SW.                                     
032400      PERFORM 656-SORT-COMPARE-ADJACENT THRU 656-EXIT                     
032500          VARYING WS-SORT-IDX1 FROM 1 BY 1                                
032600          UNTIL WS-SORT-IDX1 > TCO-OPT-COUNT - 1.                         
032700      IF WS-DEBUG-ON                                                      
032800          DISPLAY "TCOBATCH SORT PASS COMPLETE, SWAPPED = "               
032900                  WS-SORT-SWAPPED-SW                                      
033000      END-IF.                                                             
033100  655-EXIT.                                                               
033200      EXIT.                                                               
033300*                                                                         
033400  656-SORT-COMPARE-ADJACENT.                                              
033500      IF TCO-OPT-ANNUAL-COST (WS-SORT-IDX1) >                             
033600         TCO-OPT-ANNUAL-COST (WS-SORT-IDX1 + 1)                           
033700          MOVE TCO-OPT-ENTRY (WS-SORT-IDX1)     TO WS-SWAP-ENTRY          
033800          MOVE TCO-OPT-ENTRY (WS-SORT-IDX1 + 1) TO                        
033900                  TCO-OPT-ENTRY (WS-SORT-IDX1)                            
034000          MOVE WS-SWAP-ENTRY TO                                           
034100                  TCO-OPT-ENTRY (WS-SORT-IDX1 + 1)                        
034200          MOVE "Y" TO WS-SORT-SWAPPED-SW                                  
034300      END-IF.                                                             
034400  656-EXIT.                                                               
034500      EXIT.                                                               
034600*                                                                         
034700  660-ASSIGN-RANKS.                                                       
034800      PERFORM 665-ASSIGN-ONE-RANK THRU 665-EXIT                           
034900          VARYING TCO-OPT-IDX FROM 1 BY 1                                 
035000          UNTIL TCO-OPT-IDX > TCO-OPT-COUNT.                              
035100  660-EXIT.                                                               
035200      EXIT.                                                               
035300*                                                                         
035400  665-ASSIGN-ONE-RANK.                                                    
035500      MOVE TCO-OPT-IDX TO TCO-OPT-RANK (TCO-OPT-IDX).                     
035600  665-EXIT.                                                               
035700      EXIT.                                                               
035800*                                                                         
035900  670-PRINT-COMPARE-HEADERS.                                              
036000      WRITE TCO-REPORT-RECORD FROM TCORPT-COMPARE-HDR1 AFTER 2.           
036100      WRITE TCO-REPORT-RECORD FROM TCORPT-COMPARE-HDR2 AFTER 1.           
036200  670-EXIT.                                                               
036300      EXIT.                                                               
036400*                                                                         
036500  680-PRINT-COMPARE-DETAIL.                                               
036600      PERFORM 685-PRINT-ONE-DETAIL THRU 685-EXIT                          
036700          VARYING TCO-OPT-IDX FROM 1 BY 1                                 
036800          UNTIL TCO-OPT-IDX > TCO-OPT-COUNT.                              
036900  680-EXIT.                                                               
037000      EXIT.                                                               
037100*                                                                         
037200  685-PRINT-ONE-DETAIL.                                                   
037300      MOVE TCO-OPT-RANK (TCO-OPT-IDX)          TO TCORPT-DET-RANK.        
037400      MOVE TCO-OPT-SCENARIO-NAME (TCO-OPT-IDX) TO TCORPT-DET-NAME.        
037500      MOVE TCO-OPT-INITIAL-PRICE (TCO-OPT-IDX) TO                         
037600              TCORPT-DET-PRICE.                                           
037700      MOVE TCO-OPT-LIFE-YEARS (TCO-OPT-IDX)    TO TCORPT-DET-LIFE.        
037800      MOVE TCO-OPT-MONTHLY-COST (TCO-OPT-IDX)  TO                         
037900              TCORPT-DET-MONTHLY.                                         
038000      MOVE TCO-OPT-ANNUAL-COST (TCO-OPT-IDX)   TO                         
038100              TCORPT-DET-ANNUAL.                                          
038200      MOVE TCO-OPT-TOTAL-COST (TCO-OPT-IDX)    TO                         
038300              TCORPT-DET-TOTAL.                                           
038400      MOVE TCO-OPT-NPV-TCO (TCO-OPT-IDX)       TO                         
038500              TCORPT-DET-NPVTCO.                                          
038600      MOVE TCO-OPT-RECOVERY-YEARS (TCO-OPT-IDX) TO                        
038700              TCORPT-DET-RECOVERY.                                        
038800      WRITE TCO-REPORT-RECORD FROM TCORPT-COMPARE-DETAIL AFTER 1.         
038900  685-EXIT.                                                               
039000      EXIT.                                                               
039100*                                                                         
039200  690-PRINT-COMPARE-ERROR.                                                
039300      WRITE TCO-REPORT-RECORD FROM TCORPT-COMPARE-ERROR-LINE              
039400              AFTER 1.                                                    
039500  690-EXIT.                                                               
039600      EXIT.                                                               
039700*                                                                         
039800  700-COMPUTE-BREAKEVEN.                                                  
039900      IF WS-BE-PAIR-COUNT < 2                                             
040000          MOVE SPACES TO TCORPT-BE-TEXT                                   
040100          STRING "NO BREAK-EVEN - FEWER THAN TWO VALID OPTIONS"           
040200              DELIMITED BY SIZE INTO TCORPT-BE-TEXT                       
040300          WRITE TCO-REPORT-RECORD FROM TCORPT-BREAKEVEN-LINE              
040400                  AFTER 2                                                 
040500          GO TO 700-EXIT.                                                 
040600      COMPUTE WS-BE-INITIAL-DIFF = WS-BE-A-PRICE - WS-BE-B-PRICE.         
040700      COMPUTE WS-BE-ANNUAL-SAVINGS =                                      
040800              WS-BE-B-ANNUAL - WS-BE-A-ANNUAL.                            
040900      MOVE SPACES TO TCORPT-BE-TEXT.                                      
041000      IF WS-BE-ANNUAL-SAVINGS NOT GREATER THAN ZERO                       
041100          STRING "NO BREAK-EVEN" DELIMITED BY SIZE                        
041200              INTO TCORPT-BE-TEXT                                         
041300      ELSE                                                                
041400          COMPUTE WS-BE-YEARS ROUNDED =                                   
041500                  WS-BE-INITIAL-DIFF / WS-BE-ANNUAL-SAVINGS               
041600          MOVE WS-BE-YEARS TO WS-BE-YEARS-EDIT                            
041700          STRING "BREAK-EVEN " DELIMITED BY SIZE                          
041800                 WS-BE-A-NAME DELIMITED BY SIZE                           
041900                 " VS " DELIMITED BY SIZE                                 
042000                 WS-BE-B-NAME DELIMITED BY SIZE                           
042100                 ": " DELIMITED BY SIZE                                   
042200                 WS-BE-YEARS-EDIT DELIMITED BY SIZE                       
042300                 " YEARS" DELIMITED BY SIZE                               
042400                 INTO TCORPT-BE-TEXT                                      
042500      END-IF.                                                             
042600      WRITE TCO-REPORT-RECORD FROM TCORPT-BREAKEVEN-LINE AFTER 2.         
042700  700-EXIT.                                                               
042800      EXIT.                                                               
042900*                                                                         
043000  800-COMPUTE-STATS.                                                      
043100      IF WS-VALID-COUNT = ZERO                                            
043200          MOVE ZERO TO WS-AVG-MONTHLY WS-MONTHLY-MIN                      
043300                       WS-MONTHLY-MAX                                     
043400      ELSE                                                                
043500          COMPUTE WS-AVG-MONTHLY ROUNDED =                                
043600                  WS-MONTHLY-SUM / WS-VALID-COUNT                         
043700      END-IF.                                                             
043800  800-EXIT.                                                               
043900      EXIT.                                                               
044000*                                                                         
044100  850-PRINT-STATS-FOOTER.                                                 
044200      WRITE TCO-REPORT-RECORD FROM TCORPT-STATS-HDR AFTER 2.              
044300      MOVE "TOTAL SCENARIOS" TO TCORPT-STAT-LABEL.                        
044400      MOVE WS-VALID-COUNT TO TCORPT-STAT-COUNT.                           
044500      WRITE TCO-REPORT-RECORD FROM TCORPT-STATS-COUNT-LINE                
044600              AFTER 1.                                                    
044700      MOVE "REJECTED SCENARIOS" TO TCORPT-STAT-LABEL.                     
044800      MOVE WS-REJECT-COUNT TO TCORPT-STAT-COUNT.                          
044900      WRITE TCO-REPORT-RECORD FROM TCORPT-STATS-COUNT-LINE                
045000              AFTER 1.                                                    
045100      MOVE "AVG MONTHLY COST" TO TCORPT-STAT-LABEL2.                      
045200      MOVE WS-AVG-MONTHLY TO TCORPT-STAT-MONEY.                           
045300      WRITE TCO-REPORT-RECORD FROM TCORPT-STATS-MONEY-LINE                
045400              AFTER 1.                                                    
045500      MOVE "MIN MONTHLY COST" TO TCORPT-STAT-LABEL2.                      
045600      MOVE WS-MONTHLY-MIN TO TCORPT-STAT-MONEY.                           
045700      WRITE TCO-REPORT-RECORD FROM TCORPT-STATS-MONEY-LINE                
045800              AFTER 1.                                                    
045900      MOVE "MAX MONTHLY COST" TO TCORPT-STAT-LABEL2.                      
046000      MOVE WS-MONTHLY-MAX TO TCORPT-STAT-MONEY.                           
046100      WRITE TCO-REPORT-RECORD FROM TCORPT-STATS-MONEY-LINE                
046200              AFTER 1.                                                    
046300  850-EXIT.                                                               
046400      EXIT.                                                               
046500*                                                                         
046600  790-CLOSE-FILES.                                                        
046700      CLOSE SCENARIO-INPUT-FILE                                           
046800            SCENARIO-RESULT-FILE                                          
046900            TCO-REPORT-FILE.                                              
047000  790-EXIT.                                                               
047100      EXIT.                                                               
